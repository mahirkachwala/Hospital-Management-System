000100******************************************************************
000110* HMSREQ   -- ACTION-REQUEST RECORD LAYOUT                        
000120*             ONE ROW PER LINE OF action_requests.txt (COMMA-     
000130*             DELIMITED), ONE REQUEST PER BATCH TRANSACTION.      
000140*             REQ-PERSON-DATA CARRIES EVERY FIELD EITHER A        
000150*             REGISTER OR AN ADDDOC TRANSACTION CAN SUPPLY --     
000160*             REQ-AGE/REQ-GENDER/REQ-ADDRESS ARE LEFT BLANK ON AN 
000170*             ADDDOC LINE, REQ-SPECIALIZATION/REQ-DEPARTMENT ARE  
000180*             LEFT BLANK ON A REGISTER LINE.                      
000190******************************************************************
000200     10  REQ-ACTOR-ROLE          PIC X(06).                       
000210         88  REQ-ACTOR-IS-STAFF  VALUE "STAFF ".                  
000220         88  REQ-ACTOR-IS-DOCTOR VALUE "DOCTOR".                  
000230     10  REQ-ACTOR-USER          PIC X(20).                       
000240     10  REQ-ACTOR-ENTITY-ID     PIC X(12).                       
000250     10  REQ-TYPE                PIC X(08).                       
000260         88  REQ-TYPE-REGISTER   VALUE "REGISTER".                
000270         88  REQ-TYPE-ADDDOC     VALUE "ADDDOC  ".                
000280         88  REQ-TYPE-SCHEDULE   VALUE "SCHEDULE".                
000290         88  REQ-TYPE-ACCEPT     VALUE "ACCEPT  ".                
000300         88  REQ-TYPE-REJECT     VALUE "REJECT  ".                
000310         88  REQ-TYPE-CANCEL     VALUE "CANCEL  ".                
000320     10  REQ-PATIENT-ID          PIC X(12).                       
000330     10  REQ-DOCTOR-ID           PIC X(12).                       
000340     10  REQ-APPOINTMENT-ID      PIC X(12).                       
000350     10  REQ-PERSON-DATA.                                         
000360         15  REQ-NAME            PIC X(30).                       
000370         15  REQ-CONTACT         PIC X(15).                       
000380         15  REQ-AGE             PIC 9(03).                       
000390         15  REQ-GENDER          PIC X(10).                       
000400         15  REQ-ADDRESS         PIC X(60).                       
000410         15  REQ-SPECIALIZATION  PIC X(30).                       
000420         15  REQ-DEPARTMENT      PIC X(30).                       
000430     10  REQ-DATETIME            PIC X(19).                       
000440     10  REQ-DESCRIPTION         PIC X(60).                       
000450     10  FILLER                  PIC X(04).                       
