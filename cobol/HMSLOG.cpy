000100******************************************************************
000110* HMSLOG   -- ACTIVITY-LOG RECORD LAYOUT                          
000120*             WRITE-ONLY, APPEND-ONLY.  ONE LINE PER BUSINESS     
000130*             EVENT, IN THE FORM:                                 
000140*                 Event: <TYPE> | Data: <DETAIL TEXT>             
000150*             NO KEY, NO REWRITE -- activity_log.txt IS OPENED    
000160*             EXTEND AND NEVER READ BACK BY THIS PROGRAM.         
000170******************************************************************
000180     05  LOG-TIMESTAMP           PIC X(19).                       
000190     05  FILLER                  PIC X(01)  VALUE SPACE.          
000200     05  LOG-MESSAGE             PIC X(200).                      
