000100 IDENTIFICATION DIVISION.                                         
000110******************************************************************
000120 PROGRAM-ID.  HMSUPDT.                                            
000130 AUTHOR. JON SAYLES.                                              
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000150 DATE-WRITTEN. 04/11/89.                                          
000160 DATE-COMPILED. 04/11/89.                                         
000170 SECURITY. NON-CONFIDENTIAL.                                      
000180                                                                  
000190******************************************************************
000200* CHANGE LOG                                                      
000210* 041189JS  INITIAL VERSION.  NIGHTLY UPDATE RUN AGAINST THE      HMSUPDT 
000220*           PATIENT, DOCTOR, LOGIN-USER AND APPOINTMENT MASTERS --HMSUPDT 
000230*           LOADS ALL FOUR INTO TABLE, APPLIES THE DAY'S BATCH OF HMSUPDT 
000240*           FRONT-DESK ACTION REQUESTS (REGISTER/ADDDOC/SCHEDULE/ HMSUPDT 
000250*           ACCEPT/REJECT/CANCEL), REWRITES WHATEVER MASTER       HMSUPDT 
000260*           CHANGED AND APPENDS ONE LINE TO THE ACTIVITY LOG PER  HMSUPDT 
000270*           ACCEPTED ACTION.  REPLACES THE OLD CARD-IMAGE         HMSUPDT 
000280*           APPOINTMENT-DESK PROCEDURE.                           HMSUPDT 
000290* 091590RA  PATIENT TABLE SIZED FOR 500 ROWS WAS OVERFLOWING AT   HMSUPDT 
000300*           THE REGISTRATION DESK DURING FLU SEASON -- NO FIX,    HMSUPDT 
000310*           OPERATIONS NOTIFIED TO SPLIT THE RUN IF IT RECURS.    HMSUPDT 
000320*           REQUEST #2940.                                        HMSUPDT 
000330* 051292RA  DOCTORS COULD ACCEPT OR REJECT AN APPOINTMENT THAT    HMSUPDT 
000340*           WASN'T THEIRS -- ADDED THE OWNERSHIP COMPARE IN       HMSUPDT 
000350*           440-FIND-OWNED-APPOINTMENT.  REQUEST #3360.           HMSUPDT 
000360* 072293RA  A CANCEL REQUEST AGAINST AN ALREADY-REJECTED          HMSUPDT 
000370*           APPOINTMENT WAS BEING ACCEPTED AND RE-LOGGED --       HMSUPDT 
000380*           GATED 500-DO-CANCEL ON CURRENT STATUS PER THE FRONT   HMSUPDT 
000390*           DESK'S STATE TABLE.  REQUEST #3810.                   HMSUPDT 
000400* 110794TM  ADDED THE PER-REQUEST-TYPE ACCEPTED/REJECTED CONTROL  HMSUPDT 
000410*           COUNTS TO 900-CLEANUP FOR THE NIGHTLY OPERATIONS      HMSUPDT 
000420*           RECAP -- AUDIT DEPT REQUEST, NOT A DATA CHANGE.       HMSUPDT 
000430* 021598TM  Y2K REMEDIATION -- ACCEPT FROM DATE STILL RETURNS A   HMSUPDT 
000440*           2-DIGIT YEAR ON THIS RELEASE OF THE COMPILER.         HMSUPDT 
000450*           PREFIXED THE LITERAL "20" IN 800-WRITE-ACTIVITY-LOG   HMSUPDT 
000460*           SO THE LOGGED TIMESTAMP CARRIES A 4-DIGIT YEAR.       HMSUPDT 
000470*           SIGNED OFF PER REQUEST #5820.  WATCH THIS AGAIN IN    HMSUPDT 
000480*           THE YEAR 2100.                                        HMSUPDT 
000490* 032399RA  ADDED WS-OVERFLOW-NBR SO THE ABEND-REC ACTUAL-VAL     HMSUPDT 
000500*           FIELD SHOWS THE TABLE SUBSCRIPT IN A TABLE-OVERFLOW   HMSUPDT 
000510*           ABEND INSTEAD OF COMING UP BLANK.  REQUEST #5910.     HMSUPDT 
000520* 070901RA  RECOMPILED UNDER THE CONSOLIDATED HMS PROJECT --      HMSUPDT 
000530*           PULLED IN HMSUSRID AND HMSSTAT AS CALLED SUBPROGRAMS  HMSUPDT 
000540*           IN PLACE OF THE OLD IN-LINE COST-CALC LOGIC.          HMSUPDT 
000550* 031403RA  ADDED THE UPSI-0 REQUEST-TRACE SWITCH FOR THE HELP    HMSUPDT 
000560*           DESK -- SET ON VIA JCL WHEN A BATCH RUN NEEDS TO BE   HMSUPDT 
000570*           REPLAYED STEP BY STEP.  OFF BY DEFAULT.  REQUEST      HMSUPDT 
000580*           #6215.                                                HMSUPDT 
000590* 041504RA  260/420/430/440/450 WERE WALKING THEIR TABLES WITH    HMSUPDT 
000600*           PERFORM ... VARYING ... UNTIL IDX > COUNT OR FOUND -- HMSUPDT 
000610*           TEST-BEFORE SEMANTICS LEAVE THE INDEX ONE ROW PAST    HMSUPDT 
000620*           THE MATCH, SO 400-DO-ACCEPT-REJECT AND 500-DO-CANCEL  HMSUPDT 
000630*           WERE REWRITING THE WRONG APPOINTMENT ROW ON EVERY     HMSUPDT 
000640*           ACCEPT/REJECT/CANCEL AGAINST A TABLE OF MORE THAN ONE HMSUPDT 
000650*           ROW.  REPLACED ALL FIVE LOOKUPS WITH THE SEARCH VERB  HMSUPDT 
000660*           PER THE PATSRCH/TRMTSRCH HOUSE STYLE -- SEARCH LEAVES HMSUPDT 
000670*           THE INDEX SITTING ON THE MATCHED ROW.  REQUEST #6340. HMSUPDT 
000680* 041804RA  ALL FOUR MASTER FD RECORD LENGTHS WERE COPIED FROM THEHMSUPDT 
000690*           FIELD WIDTHS ALONE AND NEVER ACCOUNTED FOR THE COMMA  HMSUPDT 
000700*           DELIMITERS THE WRITE PARAGRAPHS STRING IN BETWEEN EACHHMSUPDT 
000710*           FIELD -- PATIENT, DOCTOR AND LOGIN-USER WERE EACH A   HMSUPDT 
000720*           FEW BYTES SHORT (TRUNCATING THE LAST FIELD ON EVERY   HMSUPDT 
000730*           REWRITE) AND APPOINTMENT WAS 27 BYTES SHORT, LOSING   HMSUPDT 
000740*           APP-STATUS ENTIRELY ON EVERY SCHEDULE/ACCEPT/REJECT/  HMSUPDT 
000750*           CANCEL.  WIDENED ALL FOUR FD/01 RECORD LENGTHS (SEE   HMSUPDT 
000760*           THE FILE SECTION) TO COVER FIELDS PLUS DELIMITERS WITHHMSUPDT 
000770*           ROOM TO SPARE.  ALSO DROPPED THE SPECIAL-NAMES CLASS  HMSUPDT 
000780*           HMS-ALPHA CONDITION -- LEFT OVER FROM AN EARLIER DRAFTHMSUPDT 
000790*           OF THE NAME-FIELD EDITS, NEVER REFERENCED IN THIS     HMSUPDT 
000800*           RELEASE.  REQUEST #6341.                              HMSUPDT 
000810* 041904RA  RECORDS-READ WAS BEING BUMPED BOTH BY THE FOUR MASTER HMSUPDT 
000820*           LOAD PARAGRAPHS AT START-OF-RUN AND BY 095-READ-NEXT- HMSUPDT 
000830*           ACTION-REQUEST ON EVERY TRANSACTION, BUT 900-CLEANUP  HMSUPDT 
000840*           DISPLAYED IT UNDER THE "ACTION REQUESTS READ" CAPTION HMSUPDT 
000850*           AS IF IT COUNTED TRANSACTIONS ONLY -- THE COUNT CAME  HMSUPDT 
000860*           OUT INFLATED BY EVERY PATIENT/DOCTOR/USER/APPOINTMENT HMSUPDT 
000870*           ROW LOADED AT OPEN.  ADDED A SEPARATE WS-REQUESTS-READHMSUPDT 
000880*           COUNTER BUMPED ONLY IN 095, LEFT RECORDS-READ TO COVERHMSUPDT 
000890*           ONLY THE MASTER LOAD PHASE.  ALSO FOUND WS-LOG-DETAIL HMSUPDT 
000900*           WAS NEVER BLANKED BEFORE ANY OF ITS SEVEN STRING      HMSUPDT 
000910*           STATEMENTS -- A SHORTER LOG MESSAGE FOLLOWING A LONGERHMSUPDT 
000920*           ONE LEFT THE TAIL OF THE PRIOR MESSAGE IN THE ACTIVITYHMSUPDT 
000930*           LOG.  ADDED MOVE SPACES TO WS-LOG-DETAIL AHEAD OF EACHHMSUPDT 
000940*           ONE.  REQUEST #6342.                                  HMSUPDT 
000950******************************************************************
000960                                                                  
000970 ENVIRONMENT DIVISION.                                            
000980 CONFIGURATION SECTION.                                           
000990 SOURCE-COMPUTER. IBM-390.                                        
001000 OBJECT-COMPUTER. IBM-390.                                        
001010 SPECIAL-NAMES.                                                   
001020     C01 IS TOP-OF-FORM                                           
001030     UPSI-0 ON STATUS IS TRACE-ON                                 
001040           OFF STATUS IS TRACE-OFF.                               
001050                                                                  
001060 INPUT-OUTPUT SECTION.                                            
001070 FILE-CONTROL.                                                    
001080     SELECT SYSOUT                                                
001090         ASSIGN TO UT-S-SYSOUT                                    
001100         ORGANIZATION IS SEQUENTIAL.                              
001110                                                                  
001120     SELECT PATIENT-FILE                                          
001130         ASSIGN TO UT-S-PATIENT                                   
001140         ACCESS MODE IS SEQUENTIAL                                
001150         FILE STATUS IS PFCODE.                                   
001160                                                                  
001170     SELECT DOCTOR-FILE                                           
001180         ASSIGN TO UT-S-DOCTOR                                    
001190         ACCESS MODE IS SEQUENTIAL                                
001200         FILE STATUS IS DFCODE.                                   
001210                                                                  
001220     SELECT USER-FILE                                             
001230         ASSIGN TO UT-S-USERFL                                    
001240         ACCESS MODE IS SEQUENTIAL                                
001250         FILE STATUS IS UFCODE.                                   
001260                                                                  
001270     SELECT APPOINTMENT-FILE                                      
001280         ASSIGN TO UT-S-APPT                                      
001290         ACCESS MODE IS SEQUENTIAL                                
001300         FILE STATUS IS AFCODE.                                   
001310                                                                  
001320     SELECT ACTIVITY-LOG-FILE                                     
001330         ASSIGN TO UT-S-ACTLOG                                    
001340         ACCESS MODE IS SEQUENTIAL                                
001350         FILE STATUS IS LFCODE.                                   
001360                                                                  
001370     SELECT ACTION-REQUEST-FILE                                   
001380         ASSIGN TO UT-S-ACTREQ                                    
001390         ACCESS MODE IS SEQUENTIAL                                
001400         FILE STATUS IS RFCODE.                                   
001410                                                                  
001420 DATA DIVISION.                                                   
001430 FILE SECTION.                                                    
001440 FD  SYSOUT                                                       
001450     RECORDING MODE IS F                                          
001460     LABEL RECORDS ARE STANDARD                                   
001470     RECORD CONTAINS 100 CHARACTERS                               
001480     BLOCK CONTAINS 0 RECORDS                                     
001490     DATA RECORD IS SYSOUT-REC.                                   
001500 01  SYSOUT-REC                     PIC X(100).                   
001510                                                                  
001520***** PATIENT MASTER -- COMMA-DELIMITED, ONE PATIENT PER LINE.    
001530***** READ IN FULL AT 000-HOUSEKEEPING, REWRITTEN IN FULL BY      
001540***** 600-REWRITE-PATIENT-MASTER EVERY TIME A REGISTER REQUEST    
001550***** IS ACCEPTED.                                                
001560***** 041804RA -- RECORD CONTAINS WAS 132, ONE BYTE SHORT OF THE  
001570***** 135 THE STRING IN 605-WRITE-ONE-PATIENT ACTUALLY BUILDS     
001580***** (130 FIELD BYTES PLUS 5 COMMAS) -- THE FIELDS DID NOT COUNT 
001590***** THE DELIMITERS.  WIDENED TO 140, REQUEST #6341.             
001600 FD  PATIENT-FILE                                                 
001610     RECORDING MODE IS F                                          
001620     LABEL RECORDS ARE STANDARD                                   
001630     RECORD CONTAINS 140 CHARACTERS                               
001640     BLOCK CONTAINS 0 RECORDS                                     
001650     DATA RECORD IS PATIENT-FILE-REC.                             
001660 01  PATIENT-FILE-REC                PIC X(140).                  
001670                                                                  
001680***** DOCTOR MASTER -- COMMA-DELIMITED, ONE DOCTOR PER LINE.      
001690***** 041804RA -- RECORD CONTAINS WAS 112, NINE BYTES SHORT OF THE
001700***** 121 THE STRING IN 615-WRITE-ONE-DOCTOR ACTUALLY BUILDS      
001710***** (117 FIELD BYTES PLUS 4 COMMAS).  WIDENED TO 125, SAME      
001720***** REQUEST #6341 AS THE OTHER THREE MASTERS.                   
001730 FD  DOCTOR-FILE                                                  
001740     RECORDING MODE IS F                                          
001750     LABEL RECORDS ARE STANDARD                                   
001760     RECORD CONTAINS 125 CHARACTERS                               
001770     BLOCK CONTAINS 0 RECORDS                                     
001780     DATA RECORD IS DOCTOR-FILE-REC.                              
001790 01  DOCTOR-FILE-REC                 PIC X(125).                  
001800                                                                  
001810***** LOGIN-USER MASTER -- COMMA-DELIMITED, ONE USER PER LINE.    
001820***** 041804RA -- RECORD CONTAINS WAS 58, THREE BYTES SHORT OF THE
001830***** 61 THE STRING IN 625-WRITE-ONE-USER ACTUALLY BUILDS (58 FIEL
001840***** BYTES PLUS 3 COMMAS).  WIDENED TO 65, REQUEST #6341.        
001850 FD  USER-FILE                                                    
001860     RECORDING MODE IS F                                          
001870     LABEL RECORDS ARE STANDARD                                   
001880     RECORD CONTAINS 65 CHARACTERS                                
001890     BLOCK CONTAINS 0 RECORDS                                     
001900     DATA RECORD IS USER-FILE-REC.                                
001910 01  USER-FILE-REC                   PIC X(65).                   
001920                                                                  
001930***** APPOINTMENT MASTER -- COMMA-DELIMITED, ONE APPOINTMENT      
001940***** PER LINE.  THE ONLY MASTER REWRITTEN BY MORE THAN ONE       
001950***** REQUEST TYPE (SCHEDULE, ACCEPT, REJECT, CANCEL ALL HIT IT). 
001960***** 041804RA -- RECORD CONTAINS WAS 113, A WHOPPING 27 BYTES    
001970***** SHORT OF THE 140 THE STRING IN 635-WRITE-ONE-APPOINTMENT    
001980***** ACTUALLY BUILDS (135 FIELD BYTES PLUS 5 COMMAS).  THE SHORT 
001990***** RECORD WAS SILENTLY TRUNCATING THE STRING PARTWAY THROUGH   
002000***** APP-DESCRIPTION, SO APP-STATUS AND THE COMMA AHEAD OF IT    
002010***** NEVER REACHED THE FILE -- EVERY REWRITTEN APPOINTMENT LOST  
002020***** ITS STATUS, AND THE NEXT RUN'S 080-LOAD-APPOINTMENT-TABLE   
002030***** UNSTRING FOUND NO SIXTH FIELD AND LEFT APP-STATUS BLANK.    
002040***** WIDENED TO 145.  REQUEST #6341.                             
002050 FD  APPOINTMENT-FILE                                             
002060     RECORDING MODE IS F                                          
002070     LABEL RECORDS ARE STANDARD                                   
002080     RECORD CONTAINS 145 CHARACTERS                               
002090     BLOCK CONTAINS 0 RECORDS                                     
002100     DATA RECORD IS APPOINTMENT-FILE-REC.                         
002110 01  APPOINTMENT-FILE-REC            PIC X(145).                  
002120                                                                  
002130***** ACTIVITY LOG -- APPEND-ONLY.  OPENED EXTEND AT JOB START    
002140***** AND NEVER READ BACK OR REWRITTEN BY THIS PROGRAM.           
002150 FD  ACTIVITY-LOG-FILE                                            
002160     RECORDING MODE IS F                                          
002170     LABEL RECORDS ARE STANDARD                                   
002180     RECORD CONTAINS 220 CHARACTERS                               
002190     BLOCK CONTAINS 0 RECORDS                                     
002200     DATA RECORD IS ACTIVITY-LOG-FILE-REC.                        
002210 01  ACTIVITY-LOG-FILE-REC           PIC X(220).                  
002220                                                                  
002230***** ACTION-REQUEST FILE -- THE DAY'S BATCH OF FRONT-DESK AND    
002240***** DOCTOR-DESK TRANSACTIONS, ONE REQUEST PER LINE, PROCESSED   
002250***** IN FILE ORDER.  NO TRAILER RECORD ON THIS FILE -- END OF    
002260***** FILE IS END OF THE DAY'S WORK.                              
002270 FD  ACTION-REQUEST-FILE                                          
002280     RECORDING MODE IS F                                          
002290     LABEL RECORDS ARE STANDARD                                   
002300     RECORD CONTAINS 226 CHARACTERS                               
002310     BLOCK CONTAINS 0 RECORDS                                     
002320     DATA RECORD IS ACTION-REQUEST-FILE-REC.                      
002330 01  ACTION-REQUEST-FILE-REC         PIC X(226).                  
002340 01  ACTION-REQUEST-TRACE-VIEW REDEFINES ACTION-REQUEST-FILE-REC. 
002350     05  TRACE-FIRST-40              PIC X(40).                   
002360     05  FILLER                      PIC X(186).                  
002370                                                                  
002380 WORKING-STORAGE SECTION.                                         
002390                                                                  
002400 01  FILE-STATUS-CODES.                                           
002410     05  PFCODE                  PIC X(2).                        
002420         88 PAT-FILE-OK          VALUE "00".                      
002430         88 NO-MORE-PAT-RECS     VALUE "10".                      
002440     05  DFCODE                  PIC X(2).                        
002450         88 DOC-FILE-OK          VALUE "00".                      
002460         88 NO-MORE-DOC-RECS     VALUE "10".                      
002470     05  UFCODE                  PIC X(2).                        
002480         88 USR-FILE-OK          VALUE "00".                      
002490         88 NO-MORE-USR-RECS     VALUE "10".                      
002500     05  AFCODE                  PIC X(2).                        
002510         88 APP-FILE-OK          VALUE "00".                      
002520         88 NO-MORE-APP-RECS     VALUE "10".                      
002530     05  LFCODE                  PIC X(2).                        
002540         88 LOG-FILE-OK          VALUE "00".                      
002550     05  RFCODE                  PIC X(2).                        
002560         88 REQ-FILE-OK          VALUE "00".                      
002570         88 NO-MORE-REQ-RECS     VALUE "10".                      
002580     05  FILLER                  PIC X(2).                        
002590                                                                  
002600***** IN-MEMORY MASTER TABLES -- BUILT ONCE AT JOB START, HELD    
002610***** FOR THE WHOLE RUN, REWRITTEN TO THEIR MASTER FILES WHOLE    
002620***** WHENEVER A REQUEST CHANGES ONE ROW.                         
002630 01  PATIENT-TABLE.                                               
002640     05  PATIENT-TABLE-ROW OCCURS 500 TIMES INDEXED BY PAT-IDX.   
002650         COPY HMSPAT.                                             
002660 01  PATIENT-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.       
002670                                                                  
002680 01  DOCTOR-TABLE.                                                
002690     05  DOCTOR-TABLE-ROW OCCURS 150 TIMES INDEXED BY DOC-IDX.    
002700         COPY HMSDOC.                                             
002710 01  DOCTOR-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.       
002720                                                                  
002730 01  USER-TABLE.                                                  
002740     05  USER-TABLE-ROW OCCURS 200 TIMES INDEXED BY USR-IDX.      
002750         COPY HMSUSR.                                             
002760 01  USER-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.       
002770                                                                  
002780 01  APPOINTMENT-TABLE.                                           
002790     05  APPOINTMENT-TABLE-ROW OCCURS 1000 TIMES                  
002800                         INDEXED BY APP-IDX.                      
002810         COPY HMSAPT.                                             
002820 01  APPOINTMENT-TABLE-COUNT    PIC S9(04) COMP VALUE ZERO.       
002830                                                                  
002840 01  ACTION-REQUEST-REC.                                          
002850     COPY HMSREQ.                                                 
002860                                                                  
002870 01  ACTIVITY-LOG-REC.                                            
002880     COPY HMSLOG.                                                 
002890                                                                  
002900 COPY HMSABND.                                                    
002910                                                                  
002920 01  FLAGS-AND-SWITCHES.                                          
002930     05  MORE-REQUESTS-SW        PIC X(01) VALUE "Y".             
002940         88 NO-MORE-REQUESTS     VALUE "N".                       
002950     05  PAT-FOUND-SW            PIC X(01) VALUE "N".             
002960         88 PAT-FOUND            VALUE "Y".                       
002970     05  DOC-FOUND-SW            PIC X(01) VALUE "N".             
002980         88 DOC-FOUND            VALUE "Y".                       
002990     05  APP-FOUND-SW            PIC X(01) VALUE "N".             
003000         88 APP-FOUND            VALUE "Y".                       
003010     05  USR-EXISTS-SW           PIC X(01) VALUE "N".             
003020         88 USR-ALREADY-EXISTS   VALUE "Y".                       
003030     05  FILLER                  PIC X(01).                       
003040                                                                  
003050 01  COUNTERS-AND-ACCUMULATORS.                                   
003060     05  RECORDS-READ            PIC S9(09) COMP.                 
003070     05  WS-REQUESTS-READ        PIC S9(09) COMP.                 
003080     05  REQ-REGISTER-OK         PIC S9(07) COMP.                 
003090     05  REQ-REGISTER-REJ        PIC S9(07) COMP.                 
003100     05  REQ-ADDDOC-OK           PIC S9(07) COMP.                 
003110     05  REQ-ADDDOC-REJ          PIC S9(07) COMP.                 
003120     05  REQ-SCHEDULE-OK         PIC S9(07) COMP.                 
003130     05  REQ-SCHEDULE-REJ        PIC S9(07) COMP.                 
003140     05  REQ-ACCEPT-OK           PIC S9(07) COMP.                 
003150     05  REQ-ACCEPT-REJ          PIC S9(07) COMP.                 
003160     05  REQ-REJECT-OK           PIC S9(07) COMP.                 
003170     05  REQ-REJECT-REJ          PIC S9(07) COMP.                 
003180     05  REQ-CANCEL-OK           PIC S9(07) COMP.                 
003190     05  REQ-CANCEL-REJ          PIC S9(07) COMP.                 
003200     05  FILLER                  PIC X(04).                       
003210                                                                  
003220***** DISPLAYABLE HOLD FIELD ONLY -- NOT A COUNTER, USED TO       
003230***** CONVERT AN INDEX-NAME TO A MOVABLE VALUE FOR ABEND-REC      
003240 01  WS-OVERFLOW-NBR             PIC 9(04).                       
003250                                                                  
003260 01  WS-TIMESTAMP-FIELDS.                                         
003270     05  WS-CENTURY-PFX          PIC X(02) VALUE "20".            
003280     05  WS-CURRENT-DATE.                                         
003290         10  WS-CURR-YY          PIC 9(02).                       
003300         10  WS-CURR-MM          PIC 9(02).                       
003310         10  WS-CURR-DD          PIC 9(02).                       
003320     05  WS-CURRENT-TIME.                                         
003330         10  WS-CURR-HH          PIC 9(02).                       
003340         10  WS-CURR-MN          PIC 9(02).                       
003350         10  WS-CURR-SS          PIC 9(02).                       
003360         10  FILLER              PIC 9(02).                       
003370     05  WS-ISO-TIMESTAMP        PIC X(19).                       
003380     05  WS-ISO-TIMESTAMP-R REDEFINES WS-ISO-TIMESTAMP.           
003390         10  WS-ISO-YEAR         PIC X(04).                       
003400         10  FILLER              PIC X(01).                       
003410         10  WS-ISO-MONTH        PIC X(02).                       
003420         10  FILLER              PIC X(01).                       
003430         10  WS-ISO-DAY          PIC X(02).                       
003440         10  FILLER              PIC X(01).                       
003450         10  WS-ISO-HOUR         PIC X(02).                       
003460         10  FILLER              PIC X(01).                       
003470         10  WS-ISO-MIN          PIC X(02).                       
003480         10  FILLER              PIC X(01).                       
003490         10  WS-ISO-SEC          PIC X(02).                       
003500                                                                  
003510 01  WS-LOG-DETAIL                PIC X(150).                     
003520                                                                  
003530 01  WS-DERIVED-USERNAME          PIC X(20).                      
003540                                                                  
003550 01  APPT-STATE-PARMS.                                            
003560     05  WS-ACTION-SW             PIC X(01).                      
003570     05  WS-OLD-STATUS            PIC X(20).                      
003580     05  WS-NEW-STATUS            PIC X(20).                      
003590     05  FILLER                   PIC X(04).                      
003600 01  WS-RETURN-CD                 PIC 9(04) COMP.                 
003610                                                                  
003620 PROCEDURE DIVISION.                                              
003630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
003640     PERFORM 100-MAINLINE THRU 100-EXIT                           
003650         UNTIL NO-MORE-REQUESTS.                                  
003660     PERFORM 900-CLEANUP THRU 900-EXIT.                           
003670     MOVE ZERO TO RETURN-CODE.                                    
003680     GOBACK.                                                      
003690                                                                  
003700 000-HOUSEKEEPING.                                                
003710***** OPEN ALL SIX FILES, LOAD THE FOUR MASTERS INTO THEIR IN-    
003720***** MEMORY TABLES, ZERO THE CONTROL COUNTERS, PRIME THE READ    
003730***** OF ACTION-REQUESTS.  RUN ONCE AT JOB START.                 
003740     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
003750     DISPLAY "******** BEGIN JOB HMSUPDT ********".               
003760     ACCEPT WS-CURRENT-DATE FROM DATE.                            
003770     OPEN INPUT PATIENT-FILE, DOCTOR-FILE, USER-FILE,             
003780               APPOINTMENT-FILE, ACTION-REQUEST-FILE.             
003790     OPEN EXTEND ACTIVITY-LOG-FILE.                               
003800     OPEN OUTPUT SYSOUT.                                          
003810                                                                  
003820     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        
003830     MOVE ZERO TO PATIENT-TABLE-COUNT, DOCTOR-TABLE-COUNT,        
003840                 USER-TABLE-COUNT, APPOINTMENT-TABLE-COUNT.       
003850                                                                  
003860     READ PATIENT-FILE                                            
003870         AT END                                                   
003880         MOVE "10" TO PFCODE                                      
003890     END-READ.                                                    
003900     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT                 
003910         VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PAT-RECS.      
003920                                                                  
003930     READ DOCTOR-FILE                                             
003940         AT END                                                   
003950         MOVE "10" TO DFCODE                                      
003960     END-READ.                                                    
003970     PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT                  
003980         VARYING DOC-IDX FROM 1 BY 1 UNTIL NO-MORE-DOC-RECS.      
003990                                                                  
004000     READ USER-FILE                                               
004010         AT END                                                   
004020         MOVE "10" TO UFCODE                                      
004030     END-READ.                                                    
004040     PERFORM 070-LOAD-USER-TABLE THRU 070-EXIT                    
004050         VARYING USR-IDX FROM 1 BY 1 UNTIL NO-MORE-USR-RECS.      
004060                                                                  
004070     READ APPOINTMENT-FILE                                        
004080         AT END                                                   
004090         MOVE "10" TO AFCODE                                      
004100     END-READ.                                                    
004110     PERFORM 080-LOAD-APPOINTMENT-TABLE THRU 080-EXIT             
004120         VARYING APP-IDX FROM 1 BY 1 UNTIL NO-MORE-APP-RECS.      
004130                                                                  
004140     CLOSE PATIENT-FILE, DOCTOR-FILE, USER-FILE, APPOINTMENT-FILE.
004150                                                                  
004160     PERFORM 095-READ-NEXT-ACTION-REQUEST THRU 095-EXIT.          
004170 000-EXIT.                                                        
004180     EXIT.                                                        
004190                                                                  
004200 050-LOAD-PATIENT-TABLE.                                          
004210***** PATSRCH-STYLE SEQUENTIAL LOAD -- READ ONE PATIENT-FILE-REC, 
004220***** UNSTRING ITS COMMA-DELIMITED FIELDS INTO THE NEXT ROW OF    
004230***** THE PATIENT TABLE, BUMP THE COUNT, READ AHEAD ONE RECORD    
004240     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.                  
004250     IF PAT-IDX > 500                                             
004260         MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON         
004270         MOVE "500       " TO EXPECTED-VAL                        
004280         SET WS-OVERFLOW-NBR TO PAT-IDX                           
004290         MOVE WS-OVERFLOW-NBR TO ACTUAL-VAL                       
004300         GO TO 1000-ABEND-RTN.                                    
004310                                                                  
004320     UNSTRING PATIENT-FILE-REC DELIMITED BY ","                   
004330         INTO PAT-ID(PAT-IDX)      PAT-NAME(PAT-IDX)              
004340              PAT-CONTACT(PAT-IDX) PAT-AGE(PAT-IDX)               
004350              PAT-GENDER(PAT-IDX)  PAT-ADDRESS(PAT-IDX)           
004360     END-UNSTRING.                                                
004370                                                                  
004380     ADD 1 TO PATIENT-TABLE-COUNT.                                
004390     ADD 1 TO RECORDS-READ.                                       
004400                                                                  
004410     READ PATIENT-FILE                                            
004420         AT END                                                   
004430         MOVE "10" TO PFCODE                                      
004440     END-READ.                                                    
004450 050-EXIT.                                                        
004460     EXIT.                                                        
004470                                                                  
004480 060-LOAD-DOCTOR-TABLE.                                           
004490***** SAME SHAPE AS 050-LOAD-PATIENT-TABLE ABOVE, AGAINST THE     
004500***** DOCTOR MASTER                                               
004510     MOVE "060-LOAD-DOCTOR-TABLE" TO PARA-NAME.                   
004520     IF DOC-IDX > 150                                             
004530         MOVE "** DOCTOR TABLE OVERFLOW" TO ABEND-REASON          
004540         MOVE "150       " TO EXPECTED-VAL                        
004550         SET WS-OVERFLOW-NBR TO DOC-IDX                           
004560         MOVE WS-OVERFLOW-NBR TO ACTUAL-VAL                       
004570         GO TO 1000-ABEND-RTN.                                    
004580                                                                  
004590     UNSTRING DOCTOR-FILE-REC DELIMITED BY ","                    
004600         INTO DOC-ID(DOC-IDX)   DOC-NAME(DOC-IDX)                 
004610              DOC-CONTACT(DOC-IDX)                                
004620              DOC-SPECIALIZATION(DOC-IDX)                         
004630              DOC-DEPARTMENT(DOC-IDX)                             
004640     END-UNSTRING.                                                
004650                                                                  
004660     ADD 1 TO DOCTOR-TABLE-COUNT.                                 
004670     ADD 1 TO RECORDS-READ.                                       
004680                                                                  
004690     READ DOCTOR-FILE                                             
004700         AT END                                                   
004710         MOVE "10" TO DFCODE                                      
004720     END-READ.                                                    
004730 060-EXIT.                                                        
004740     EXIT.                                                        
004750                                                                  
004760 070-LOAD-USER-TABLE.                                             
004770***** SAME SHAPE AS 050-LOAD-PATIENT-TABLE ABOVE, AGAINST THE     
004780***** LOGIN-USER MASTER                                           
004790     MOVE "070-LOAD-USER-TABLE" TO PARA-NAME.                     
004800     IF USR-IDX > 200                                             
004810         MOVE "** USER TABLE OVERFLOW" TO ABEND-REASON            
004820         MOVE "200       " TO EXPECTED-VAL                        
004830         SET WS-OVERFLOW-NBR TO USR-IDX                           
004840         MOVE WS-OVERFLOW-NBR TO ACTUAL-VAL                       
004850         GO TO 1000-ABEND-RTN.                                    
004860                                                                  
004870     UNSTRING USER-FILE-REC DELIMITED BY ","                      
004880         INTO USR-USERNAME(USR-IDX) USR-PASSWORD(USR-IDX)         
004890              USR-ROLE(USR-IDX)     USR-ENTITY-ID(USR-IDX)        
004900     END-UNSTRING.                                                
004910                                                                  
004920     ADD 1 TO USER-TABLE-COUNT.                                   
004930     ADD 1 TO RECORDS-READ.                                       
004940                                                                  
004950     READ USER-FILE                                               
004960         AT END                                                   
004970         MOVE "10" TO UFCODE                                      
004980     END-READ.                                                    
004990 070-EXIT.                                                        
005000     EXIT.                                                        
005010                                                                  
005020 080-LOAD-APPOINTMENT-TABLE.                                      
005030***** SAME SHAPE AS 050-LOAD-PATIENT-TABLE ABOVE, AGAINST THE     
005040***** APPOINTMENT MASTER -- THE BIGGEST TABLE, WATCH THE 1000-    
005050***** ROW OVERFLOW CHECK BELOW                                    
005060     MOVE "080-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.              
005070     IF APP-IDX > 1000                                            
005080         MOVE "** APPOINTMENT TABLE OVERFLOW" TO ABEND-REASON     
005090         MOVE "1000      " TO EXPECTED-VAL                        
005100         SET WS-OVERFLOW-NBR TO APP-IDX                           
005110         MOVE WS-OVERFLOW-NBR TO ACTUAL-VAL                       
005120         GO TO 1000-ABEND-RTN.                                    
005130                                                                  
005140     UNSTRING APPOINTMENT-FILE-REC DELIMITED BY ","               
005150         INTO APP-ID(APP-IDX)         APP-PATIENT-ID(APP-IDX)     
005160              APP-DOCTOR-ID(APP-IDX)  APP-DATETIME(APP-IDX)       
005170              APP-DESCRIPTION(APP-IDX) APP-STATUS(APP-IDX)        
005180     END-UNSTRING.                                                
005190                                                                  
005200     ADD 1 TO APPOINTMENT-TABLE-COUNT.                            
005210     ADD 1 TO RECORDS-READ.                                       
005220                                                                  
005230     READ APPOINTMENT-FILE                                        
005240         AT END                                                   
005250         MOVE "10" TO AFCODE                                      
005260     END-READ.                                                    
005270 080-EXIT.                                                        
005280     EXIT.                                                        
005290                                                                  
005300 090-PARSE-ACTION-REQUEST.                                        
005310***** UNSTRING THE RAW ACTION-REQUEST-FILE-REC INTO HMSREQ --     
005320***** ONE COMBINED LAYOUT COVERS ALL SIX REQUEST TYPES, SO SOME   
005330***** FIELDS COME BACK BLANK DEPENDING ON REQ-TYPE                
005340     MOVE "090-PARSE-ACTION-REQUEST" TO PARA-NAME.                
005350     UNSTRING ACTION-REQUEST-FILE-REC DELIMITED BY ","            
005360         INTO REQ-ACTOR-ROLE       REQ-ACTOR-USER                 
005370              REQ-ACTOR-ENTITY-ID  REQ-TYPE                       
005380              REQ-PATIENT-ID       REQ-DOCTOR-ID                  
005390              REQ-APPOINTMENT-ID   REQ-NAME                       
005400              REQ-CONTACT          REQ-AGE                        
005410              REQ-GENDER           REQ-ADDRESS                    
005420              REQ-SPECIALIZATION   REQ-DEPARTMENT                 
005430              REQ-DATETIME         REQ-DESCRIPTION                
005440     END-UNSTRING.                                                
005450                                                                  
005460     IF TRACE-ON                                                  
005470         MOVE ACTION-REQUEST-FILE-REC TO ACTION-REQUEST-TRACE-VIEW
005480         DISPLAY "REQ-TRACE: " TRACE-FIRST-40 UPON CONSOLE        
005490     END-IF.                                                      
005500 090-EXIT.                                                        
005510     EXIT.                                                        
005520                                                                  
005530 095-READ-NEXT-ACTION-REQUEST.                                    
005540***** READ ONE RAW REQUEST LINE AND PARSE IT, OR SET NO-MORE-     
005550***** REQUESTS AT END OF FILE -- DRIVES THE 100-MAINLINE LOOP.    
005560***** WS-REQUESTS-READ COUNTS ACTION-REQUESTS ONLY -- SEE         
005570***** RECORDS-READ ABOVE, WHICH COUNTS MASTER ROWS LOADED AT      
005580***** 000-HOUSEKEEPING AND MUST NOT BE MIXED WITH THIS ONE        
005590     MOVE "095-READ-NEXT-ACTION-REQUEST" TO PARA-NAME.            
005600     READ ACTION-REQUEST-FILE                                     
005610         AT END                                                   
005620         MOVE "N" TO MORE-REQUESTS-SW                             
005630         GO TO 095-EXIT                                           
005640     END-READ.                                                    
005650     ADD 1 TO WS-REQUESTS-READ.                                   
005660     PERFORM 090-PARSE-ACTION-REQUEST THRU 090-EXIT.              
005670 095-EXIT.                                                        
005680     EXIT.                                                        
005690                                                                  
005700 100-MAINLINE.                                                    
005710***** BATCH FLOW STEP 2 -- ONE PASS PER ACTION-REQUEST, DISPATCH  
005720***** ON REQ-TYPE, CONTINUE EVEN WHEN A REQUEST IS REJECTED       
005730     MOVE "100-MAINLINE" TO PARA-NAME.                            
005740     EVALUATE TRUE                                                
005750         WHEN REQ-TYPE-REGISTER                                   
005760             PERFORM 200-DO-REGISTER THRU 200-EXIT                
005770         WHEN REQ-TYPE-ADDDOC                                     
005780             PERFORM 250-DO-ADDDOC THRU 250-EXIT                  
005790         WHEN REQ-TYPE-SCHEDULE                                   
005800             PERFORM 300-DO-SCHEDULE THRU 300-EXIT                
005810         WHEN REQ-TYPE-ACCEPT                                     
005820             PERFORM 400-DO-ACCEPT-REJECT THRU 400-EXIT           
005830         WHEN REQ-TYPE-REJECT                                     
005840             PERFORM 400-DO-ACCEPT-REJECT THRU 400-EXIT           
005850         WHEN REQ-TYPE-CANCEL                                     
005860             PERFORM 500-DO-CANCEL THRU 500-EXIT                  
005870         WHEN OTHER                                               
005880             MOVE "** UNKNOWN ACTION-REQUEST TYPE" TO ABEND-REASON
005890             MOVE REQ-TYPE TO ACTUAL-VAL                          
005900             GO TO 1000-ABEND-RTN                                 
005910     END-EVALUATE.                                                
005920                                                                  
005930     PERFORM 095-READ-NEXT-ACTION-REQUEST THRU 095-EXIT.          
005940 100-EXIT.                                                        
005950     EXIT.                                                        
005960                                                                  
005970 200-DO-REGISTER.                                                 
005980***** AUTHORIZATION RULE -- STAFF ONLY MAY REGISTER A PATIENT     
005990     MOVE "200-DO-REGISTER" TO PARA-NAME.                         
006000     IF NOT REQ-ACTOR-IS-STAFF                                    
006010         ADD 1 TO REQ-REGISTER-REJ                                
006020         GO TO 200-EXIT.                                          
006030                                                                  
006040     ADD 1 TO PATIENT-TABLE-COUNT.                                
006050     SET PAT-IDX TO PATIENT-TABLE-COUNT.                          
006060     MOVE REQ-PATIENT-ID TO PAT-ID(PAT-IDX).                      
006070     MOVE REQ-NAME       TO PAT-NAME(PAT-IDX).                    
006080     MOVE REQ-CONTACT    TO PAT-CONTACT(PAT-IDX).                 
006090     MOVE REQ-AGE        TO PAT-AGE(PAT-IDX).                     
006100     MOVE REQ-GENDER     TO PAT-GENDER(PAT-IDX).                  
006110     MOVE REQ-ADDRESS    TO PAT-ADDRESS(PAT-IDX).                 
006120                                                                  
006130     PERFORM 600-REWRITE-PATIENT-MASTER THRU 600-EXIT.            
006140                                                                  
006150     MOVE SPACES TO WS-LOG-DETAIL.                                
006160     STRING "Event: PATIENT_REGISTERED | Data: " DELIMITED BY SIZE
006170           REQ-PATIENT-ID                      DELIMITED BY SIZE  
006180           INTO WS-LOG-DETAIL                                     
006190     END-STRING.                                                  
006200     PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT.                
006210                                                                  
006220     ADD 1 TO REQ-REGISTER-OK.                                    
006230 200-EXIT.                                                        
006240     EXIT.                                                        
006250                                                                  
006260 250-DO-ADDDOC.                                                   
006270***** AUTHORIZATION RULE -- STAFF ONLY MAY ADD A DOCTOR           
006280     MOVE "250-DO-ADDDOC" TO PARA-NAME.                           
006290     IF NOT REQ-ACTOR-IS-STAFF                                    
006300         ADD 1 TO REQ-ADDDOC-REJ                                  
006310         GO TO 250-EXIT.                                          
006320                                                                  
006330     ADD 1 TO DOCTOR-TABLE-COUNT.                                 
006340     SET DOC-IDX TO DOCTOR-TABLE-COUNT.                           
006350     MOVE REQ-DOCTOR-ID       TO DOC-ID(DOC-IDX).                 
006360     MOVE REQ-NAME            TO DOC-NAME(DOC-IDX).               
006370     MOVE REQ-CONTACT         TO DOC-CONTACT(DOC-IDX).            
006380     MOVE REQ-SPECIALIZATION  TO DOC-SPECIALIZATION(DOC-IDX).     
006390     MOVE REQ-DEPARTMENT      TO DOC-DEPARTMENT(DOC-IDX).         
006400                                                                  
006410     PERFORM 610-REWRITE-DOCTOR-MASTER THRU 610-EXIT.             
006420                                                                  
006430     MOVE SPACES TO WS-LOG-DETAIL.                                
006440     STRING "Event: DOCTOR_ADDED | Data: " DELIMITED BY SIZE      
006450           REQ-DOCTOR-ID                   DELIMITED BY SIZE      
006460           INTO WS-LOG-DETAIL                                     
006470     END-STRING.                                                  
006480     PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT.                
006490                                                                  
006500***** DEFAULT-USER DERIVATION RULE -- USERNAME HALF IS CALLED     
006510***** OUT TO HMSUSRID, PASSWORD HALF IS CHEAP ENOUGH TO BUILD     
006520***** RIGHT HERE                                                  
006530     CALL "HMSUSRID" USING DOC-NAME(DOC-IDX), DOC-ID(DOC-IDX),    
006540                     WS-DERIVED-USERNAME.                         
006550                                                                  
006560     PERFORM 260-CHECK-USER-EXISTS THRU 260-EXIT.                 
006570                                                                  
006580     IF NOT USR-ALREADY-EXISTS                                    
006590         ADD 1 TO USER-TABLE-COUNT                                
006600         SET USR-IDX TO USER-TABLE-COUNT                          
006610         MOVE WS-DERIVED-USERNAME TO USR-USERNAME(USR-IDX)        
006620         STRING "doctor"             DELIMITED BY SIZE            
006630                REQ-DOCTOR-ID(5:3)    DELIMITED BY SIZE           
006640                INTO USR-PASSWORD(USR-IDX)                        
006650         END-STRING                                               
006660         MOVE "DOCTOR"      TO USR-ROLE(USR-IDX)                  
006670         MOVE REQ-DOCTOR-ID TO USR-ENTITY-ID(USR-IDX)             
006680                                                                  
006690         PERFORM 620-REWRITE-USER-MASTER THRU 620-EXIT            
006700                                                                  
006710         MOVE SPACES TO WS-LOG-DETAIL                             
006720         STRING "Event: DOCTOR_USER_CREATED | Data: "             
006730                                        DELIMITED BY SIZE         
006740                WS-DERIVED-USERNAME    DELIMITED BY SIZE          
006750                INTO WS-LOG-DETAIL                                
006760         END-STRING                                               
006770         PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT             
006780     END-IF.                                                      
006790                                                                  
006800     ADD 1 TO REQ-ADDDOC-OK.                                      
006810 250-EXIT.                                                        
006820     EXIT.                                                        
006830                                                                  
006840 260-CHECK-USER-EXISTS.                                           
006850***** TABLE SEARCH -- PATSRCH-STYLE SERIAL SEARCH, NOT THE        
006860***** PERFORM-VARYING IDIOM.  SEARCH LEAVES USR-IDX POINTING AT   
006870***** THE MATCHED ROW, NOT ONE PAST IT.                           
006880     MOVE "260-CHECK-USER-EXISTS" TO PARA-NAME.                   
006890     MOVE "N" TO USR-EXISTS-SW.                                   
006900     IF USER-TABLE-COUNT = 0                                      
006910         GO TO 260-EXIT.                                          
006920     SET USR-IDX TO 1.                                            
006930     SEARCH USER-TABLE-ROW                                        
006940         AT END                                                   
006950             MOVE "N" TO USR-EXISTS-SW                            
006960         WHEN USR-USERNAME(USR-IDX) = WS-DERIVED-USERNAME         
006970             MOVE "Y" TO USR-EXISTS-SW                            
006980     END-SEARCH.                                                  
006990 260-EXIT.                                                        
007000     EXIT.                                                        
007010                                                                  
007020 300-DO-SCHEDULE.                                                 
007030***** AUTHORIZATION RULE -- STAFF ONLY MAY SCHEDULE AN APPT       
007040     MOVE "300-DO-SCHEDULE" TO PARA-NAME.                         
007050     IF NOT REQ-ACTOR-IS-STAFF                                    
007060         ADD 1 TO REQ-SCHEDULE-REJ                                
007070         GO TO 300-EXIT.                                          
007080                                                                  
007090     PERFORM 420-FIND-PATIENT THRU 420-EXIT.                      
007100     IF NOT PAT-FOUND                                             
007110         ADD 1 TO REQ-SCHEDULE-REJ                                
007120         GO TO 300-EXIT.                                          
007130                                                                  
007140     PERFORM 430-FIND-DOCTOR THRU 430-EXIT.                       
007150     IF NOT DOC-FOUND                                             
007160         ADD 1 TO REQ-SCHEDULE-REJ                                
007170         GO TO 300-EXIT.                                          
007180                                                                  
007190     ADD 1 TO APPOINTMENT-TABLE-COUNT.                            
007200     SET APP-IDX TO APPOINTMENT-TABLE-COUNT.                      
007210     MOVE REQ-APPOINTMENT-ID    TO APP-ID(APP-IDX).               
007220     MOVE REQ-PATIENT-ID        TO APP-PATIENT-ID(APP-IDX).       
007230     MOVE REQ-DOCTOR-ID         TO APP-DOCTOR-ID(APP-IDX).        
007240     MOVE REQ-DATETIME          TO APP-DATETIME(APP-IDX).         
007250     MOVE REQ-DESCRIPTION       TO APP-DESCRIPTION(APP-IDX).      
007260     MOVE "PENDING_APPROVAL    " TO APP-STATUS(APP-IDX).          
007270                                                                  
007280     PERFORM 630-REWRITE-APPOINTMENT-MASTER THRU 630-EXIT.        
007290                                                                  
007300     MOVE SPACES TO WS-LOG-DETAIL.                                
007310     STRING "Event: APPOINTMENT_SCHEDULED_PENDING | Data: "       
007320                                 DELIMITED BY SIZE                
007330           REQ-APPOINTMENT-ID      DELIMITED BY SIZE              
007340           INTO WS-LOG-DETAIL                                     
007350     END-STRING.                                                  
007360     PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT.                
007370                                                                  
007380     ADD 1 TO REQ-SCHEDULE-OK.                                    
007390 300-EXIT.                                                        
007400     EXIT.                                                        
007410                                                                  
007420 400-DO-ACCEPT-REJECT.                                            
007430***** AUTHORIZATION RULES -- DOCTOR ONLY, AND ONLY THE OWNING     
007440***** DOCTOR, MAY ACCEPT OR REJECT AN APPOINTMENT                 
007450     MOVE "400-DO-ACCEPT-REJECT" TO PARA-NAME.                    
007460     IF NOT REQ-ACTOR-IS-DOCTOR                                   
007470         PERFORM 405-COUNT-ACCEPT-REJECT-REJ THRU 405-EXIT        
007480         GO TO 400-EXIT.                                          
007490                                                                  
007500     PERFORM 440-FIND-OWNED-APPOINTMENT THRU 440-EXIT.            
007510     IF NOT APP-FOUND                                             
007520         PERFORM 405-COUNT-ACCEPT-REJECT-REJ THRU 405-EXIT        
007530         GO TO 400-EXIT.                                          
007540                                                                  
007550     MOVE APP-STATUS(APP-IDX) TO WS-OLD-STATUS.                   
007560     IF REQ-TYPE-ACCEPT                                           
007570         MOVE "A" TO WS-ACTION-SW                                 
007580     ELSE                                                         
007590         MOVE "J" TO WS-ACTION-SW                                 
007600     END-IF.                                                      
007610                                                                  
007620     CALL "HMSSTAT" USING APPT-STATE-PARMS, WS-RETURN-CD.         
007630     MOVE WS-NEW-STATUS TO APP-STATUS(APP-IDX).                   
007640                                                                  
007650     PERFORM 630-REWRITE-APPOINTMENT-MASTER THRU 630-EXIT.        
007660                                                                  
007670     IF REQ-TYPE-ACCEPT                                           
007680         MOVE SPACES TO WS-LOG-DETAIL                             
007690         STRING "Event: APPOINTMENT_ACCEPTED | Data: "            
007700                                 DELIMITED BY SIZE                
007710                REQ-APPOINTMENT-ID DELIMITED BY SIZE              
007720                " "              DELIMITED BY SIZE                
007730                WS-OLD-STATUS    DELIMITED BY SIZE                
007740                " -> "           DELIMITED BY SIZE                
007750                WS-NEW-STATUS    DELIMITED BY SIZE                
007760                INTO WS-LOG-DETAIL                                
007770         END-STRING                                               
007780         ADD 1 TO REQ-ACCEPT-OK                                   
007790     ELSE                                                         
007800         MOVE SPACES TO WS-LOG-DETAIL                             
007810         STRING "Event: APPOINTMENT_REJECTED | Data: "            
007820                                 DELIMITED BY SIZE                
007830                REQ-APPOINTMENT-ID DELIMITED BY SIZE              
007840                " "              DELIMITED BY SIZE                
007850                WS-OLD-STATUS    DELIMITED BY SIZE                
007860                " -> "           DELIMITED BY SIZE                
007870                WS-NEW-STATUS    DELIMITED BY SIZE                
007880                INTO WS-LOG-DETAIL                                
007890         END-STRING                                               
007900         ADD 1 TO REQ-REJECT-OK                                   
007910     END-IF.                                                      
007920                                                                  
007930     PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT.                
007940 400-EXIT.                                                        
007950     EXIT.                                                        
007960                                                                  
007970 405-COUNT-ACCEPT-REJECT-REJ.                                     
007980***** SMALL HELPER -- BUMPS THE RIGHT REJECTED-REQUEST COUNTER    
007990***** FOR 900-CLEANUP'S CONTROL TOTALS, ACCEPT SIDE VS REJECT SIDE
008000     MOVE "405-COUNT-ACCEPT-REJECT-REJ" TO PARA-NAME.             
008010     IF REQ-TYPE-ACCEPT                                           
008020         ADD 1 TO REQ-ACCEPT-REJ                                  
008030     ELSE                                                         
008040         ADD 1 TO REQ-REJECT-REJ.                                 
008050 405-EXIT.                                                        
008060     EXIT.                                                        
008070                                                                  
008080 420-FIND-PATIENT.                                                
008090***** TABLE SEARCH -- SEE THE NOTE AT 260-CHECK-USER-EXISTS       
008100     MOVE "420-FIND-PATIENT" TO PARA-NAME.                        
008110     MOVE "N" TO PAT-FOUND-SW.                                    
008120     IF PATIENT-TABLE-COUNT = 0                                   
008130         GO TO 420-EXIT.                                          
008140     SET PAT-IDX TO 1.                                            
008150     SEARCH PATIENT-TABLE-ROW                                     
008160         AT END                                                   
008170             MOVE "N" TO PAT-FOUND-SW                             
008180         WHEN PAT-ID(PAT-IDX) = REQ-PATIENT-ID                    
008190             MOVE "Y" TO PAT-FOUND-SW                             
008200     END-SEARCH.                                                  
008210 420-EXIT.                                                        
008220     EXIT.                                                        
008230                                                                  
008240 430-FIND-DOCTOR.                                                 
008250***** TABLE SEARCH -- SEE THE NOTE AT 260-CHECK-USER-EXISTS       
008260     MOVE "430-FIND-DOCTOR" TO PARA-NAME.                         
008270     MOVE "N" TO DOC-FOUND-SW.                                    
008280     IF DOCTOR-TABLE-COUNT = 0                                    
008290         GO TO 430-EXIT.                                          
008300     SET DOC-IDX TO 1.                                            
008310     SEARCH DOCTOR-TABLE-ROW                                      
008320         AT END                                                   
008330             MOVE "N" TO DOC-FOUND-SW                             
008340         WHEN DOC-ID(DOC-IDX) = REQ-DOCTOR-ID                     
008350             MOVE "Y" TO DOC-FOUND-SW                             
008360     END-SEARCH.                                                  
008370 430-EXIT.                                                        
008380     EXIT.                                                        
008390                                                                  
008400 440-FIND-OWNED-APPOINTMENT.                                      
008410***** TABLE SEARCH -- SEE THE NOTE AT 260-CHECK-USER-EXISTS.      
008420***** OWNERSHIP RULE -- MATCHING APPOINTMENT-ID IS NOT ENOUGH,    
008430***** THE REQUESTING DOCTOR MUST ALSO OWN THE APPOINTMENT         
008440     MOVE "440-FIND-OWNED-APPOINTMENT" TO PARA-NAME.              
008450     MOVE "N" TO APP-FOUND-SW.                                    
008460     IF APPOINTMENT-TABLE-COUNT = 0                               
008470         GO TO 440-EXIT.                                          
008480     SET APP-IDX TO 1.                                            
008490     SEARCH APPOINTMENT-TABLE-ROW                                 
008500         AT END                                                   
008510             MOVE "N" TO APP-FOUND-SW                             
008520         WHEN APP-ID(APP-IDX) = REQ-APPOINTMENT-ID                
008530              AND APP-DOCTOR-ID(APP-IDX) = REQ-ACTOR-ENTITY-ID    
008540             MOVE "Y" TO APP-FOUND-SW                             
008550     END-SEARCH.                                                  
008560 440-EXIT.                                                        
008570     EXIT.                                                        
008580                                                                  
008590 450-FIND-ANY-APPOINTMENT.                                        
008600***** TABLE SEARCH -- SEE THE NOTE AT 260-CHECK-USER-EXISTS       
008610     MOVE "450-FIND-ANY-APPOINTMENT" TO PARA-NAME.                
008620     MOVE "N" TO APP-FOUND-SW.                                    
008630     IF APPOINTMENT-TABLE-COUNT = 0                               
008640         GO TO 450-EXIT.                                          
008650     SET APP-IDX TO 1.                                            
008660     SEARCH APPOINTMENT-TABLE-ROW                                 
008670         AT END                                                   
008680             MOVE "N" TO APP-FOUND-SW                             
008690         WHEN APP-ID(APP-IDX) = REQ-APPOINTMENT-ID                
008700             MOVE "Y" TO APP-FOUND-SW                             
008710     END-SEARCH.                                                  
008720 450-EXIT.                                                        
008730     EXIT.                                                        
008740                                                                  
008750 500-DO-CANCEL.                                                   
008760***** AUTHORIZATION RULE -- STAFF MAY CANCEL ANY APPOINTMENT,     
008770***** NO OWNERSHIP CHECK, SUBJECT ONLY TO THE STATUS GATE BELOW   
008780     MOVE "500-DO-CANCEL" TO PARA-NAME.                           
008790     IF NOT REQ-ACTOR-IS-STAFF                                    
008800         ADD 1 TO REQ-CANCEL-REJ                                  
008810         GO TO 500-EXIT.                                          
008820                                                                  
008830     PERFORM 450-FIND-ANY-APPOINTMENT THRU 450-EXIT.              
008840     IF NOT APP-FOUND                                             
008850         ADD 1 TO REQ-CANCEL-REJ                                  
008860         GO TO 500-EXIT.                                          
008870                                                                  
008880     IF APP-STATUS(APP-IDX) NOT = "PENDING_APPROVAL    "          
008890        AND APP-STATUS(APP-IDX) NOT = "ACCEPTED            "      
008900         ADD 1 TO REQ-CANCEL-REJ                                  
008910         GO TO 500-EXIT.                                          
008920                                                                  
008930     MOVE APP-STATUS(APP-IDX) TO WS-OLD-STATUS.                   
008940     MOVE "C" TO WS-ACTION-SW.                                    
008950     CALL "HMSSTAT" USING APPT-STATE-PARMS, WS-RETURN-CD.         
008960     MOVE WS-NEW-STATUS TO APP-STATUS(APP-IDX).                   
008970                                                                  
008980     PERFORM 630-REWRITE-APPOINTMENT-MASTER THRU 630-EXIT.        
008990                                                                  
009000     MOVE SPACES TO WS-LOG-DETAIL.                                
009010     STRING "Event: APPOINTMENT_CANCELLED | Data: "               
009020                        DELIMITED BY SIZE                         
009030           REQ-APPOINTMENT-ID DELIMITED BY SIZE                   
009040           " "              DELIMITED BY SIZE                     
009050           WS-OLD-STATUS    DELIMITED BY SIZE                     
009060           " -> "           DELIMITED BY SIZE                     
009070           WS-NEW-STATUS    DELIMITED BY SIZE                     
009080           INTO WS-LOG-DETAIL                                     
009090     END-STRING.                                                  
009100     PERFORM 800-WRITE-ACTIVITY-LOG THRU 800-EXIT.                
009110                                                                  
009120     ADD 1 TO REQ-CANCEL-OK.                                      
009130 500-EXIT.                                                        
009140     EXIT.                                                        
009150                                                                  
009160 600-REWRITE-PATIENT-MASTER.                                      
009170***** ALL FOUR MASTERS ARE REWRITTEN IN FULL ON EVERY ACCEPTED    
009180***** MUTATING REQUEST -- LOAD-MUTATE-REWRITE-WHOLE-TABLE         
009190     MOVE "600-REWRITE-PATIENT-MASTER" TO PARA-NAME.              
009200     OPEN OUTPUT PATIENT-FILE.                                    
009210     PERFORM 605-WRITE-ONE-PATIENT THRU 605-EXIT                  
009220         VARYING PAT-IDX FROM 1 BY 1 UNTIL                        
009230         PAT-IDX > PATIENT-TABLE-COUNT.                           
009240     CLOSE PATIENT-FILE.                                          
009250 600-EXIT.                                                        
009260     EXIT.                                                        
009270                                                                  
009280 605-WRITE-ONE-PATIENT.                                           
009290***** STRING ONE PATIENT-TABLE-ROW BACK OUT AS A COMMA-DELIMITED  
009300***** LINE -- SEE THE 041804RA CHANGE-LOG ENTRY ON RECORD LENGTH  
009310     MOVE "605-WRITE-ONE-PATIENT" TO PARA-NAME.                   
009320     MOVE SPACES TO PATIENT-FILE-REC.                             
009330     STRING PAT-ID(PAT-IDX)      DELIMITED BY SIZE                
009340           ","                  DELIMITED BY SIZE                 
009350           PAT-NAME(PAT-IDX)    DELIMITED BY SIZE                 
009360           ","                  DELIMITED BY SIZE                 
009370           PAT-CONTACT(PAT-IDX) DELIMITED BY SIZE                 
009380           ","                  DELIMITED BY SIZE                 
009390           PAT-AGE(PAT-IDX)     DELIMITED BY SIZE                 
009400           ","                  DELIMITED BY SIZE                 
009410           PAT-GENDER(PAT-IDX)  DELIMITED BY SIZE                 
009420           ","                  DELIMITED BY SIZE                 
009430           PAT-ADDRESS(PAT-IDX) DELIMITED BY SIZE                 
009440           INTO PATIENT-FILE-REC                                  
009450     END-STRING.                                                  
009460     WRITE PATIENT-FILE-REC.                                      
009470 605-EXIT.                                                        
009480     EXIT.                                                        
009490                                                                  
009500 610-REWRITE-DOCTOR-MASTER.                                       
009510***** SAME SHAPE AS 600-REWRITE-PATIENT-MASTER ABOVE, AGAINST THE 
009520***** DOCTOR TABLE                                                
009530     MOVE "610-REWRITE-DOCTOR-MASTER" TO PARA-NAME.               
009540     OPEN OUTPUT DOCTOR-FILE.                                     
009550     PERFORM 615-WRITE-ONE-DOCTOR THRU 615-EXIT                   
009560         VARYING DOC-IDX FROM 1 BY 1 UNTIL                        
009570         DOC-IDX > DOCTOR-TABLE-COUNT.                            
009580     CLOSE DOCTOR-FILE.                                           
009590 610-EXIT.                                                        
009600     EXIT.                                                        
009610                                                                  
009620 615-WRITE-ONE-DOCTOR.                                            
009630***** STRING ONE DOCTOR-TABLE-ROW BACK OUT -- SEE THE 041804RA    
009640***** CHANGE-LOG ENTRY ON RECORD LENGTH                           
009650     MOVE "615-WRITE-ONE-DOCTOR" TO PARA-NAME.                    
009660     MOVE SPACES TO DOCTOR-FILE-REC.                              
009670     STRING DOC-ID(DOC-IDX)             DELIMITED BY SIZE         
009680           ","                         DELIMITED BY SIZE          
009690           DOC-NAME(DOC-IDX)           DELIMITED BY SIZE          
009700           ","                         DELIMITED BY SIZE          
009710           DOC-CONTACT(DOC-IDX)        DELIMITED BY SIZE          
009720           ","                         DELIMITED BY SIZE          
009730           DOC-SPECIALIZATION(DOC-IDX) DELIMITED BY SIZE          
009740           ","                         DELIMITED BY SIZE          
009750           DOC-DEPARTMENT(DOC-IDX)     DELIMITED BY SIZE          
009760           INTO DOCTOR-FILE-REC                                   
009770     END-STRING.                                                  
009780     WRITE DOCTOR-FILE-REC.                                       
009790 615-EXIT.                                                        
009800     EXIT.                                                        
009810                                                                  
009820 620-REWRITE-USER-MASTER.                                         
009830***** SAME SHAPE AS 600-REWRITE-PATIENT-MASTER ABOVE, AGAINST THE 
009840***** LOGIN-USER TABLE                                            
009850     MOVE "620-REWRITE-USER-MASTER" TO PARA-NAME.                 
009860     OPEN OUTPUT USER-FILE.                                       
009870     PERFORM 625-WRITE-ONE-USER THRU 625-EXIT                     
009880         VARYING USR-IDX FROM 1 BY 1 UNTIL                        
009890         USR-IDX > USER-TABLE-COUNT.                              
009900     CLOSE USER-FILE.                                             
009910 620-EXIT.                                                        
009920     EXIT.                                                        
009930                                                                  
009940 625-WRITE-ONE-USER.                                              
009950***** STRING ONE USER-TABLE-ROW BACK OUT -- SEE THE 041804RA      
009960***** CHANGE-LOG ENTRY ON RECORD LENGTH                           
009970     MOVE "625-WRITE-ONE-USER" TO PARA-NAME.                      
009980     MOVE SPACES TO USER-FILE-REC.                                
009990     STRING USR-USERNAME(USR-IDX)   DELIMITED BY SIZE             
010000           ","                     DELIMITED BY SIZE              
010010           USR-PASSWORD(USR-IDX)   DELIMITED BY SIZE              
010020           ","                     DELIMITED BY SIZE              
010030           USR-ROLE(USR-IDX)       DELIMITED BY SIZE              
010040           ","                     DELIMITED BY SIZE              
010050           USR-ENTITY-ID(USR-IDX)  DELIMITED BY SIZE              
010060           INTO USER-FILE-REC                                     
010070     END-STRING.                                                  
010080     WRITE USER-FILE-REC.                                         
010090 625-EXIT.                                                        
010100     EXIT.                                                        
010110                                                                  
010120 630-REWRITE-APPOINTMENT-MASTER.                                  
010130***** SAME SHAPE AS 600-REWRITE-PATIENT-MASTER ABOVE, AGAINST THE 
010140***** APPOINTMENT TABLE -- CALLED FROM SCHEDULE, ACCEPT, REJECT   
010150***** AND CANCEL, THE ONLY MASTER TOUCHED BY FOUR ACTION TYPES    
010160     MOVE "630-REWRITE-APPOINTMENT-MASTER" TO PARA-NAME.          
010170     OPEN OUTPUT APPOINTMENT-FILE.                                
010180     PERFORM 635-WRITE-ONE-APPOINTMENT THRU 635-EXIT              
010190         VARYING APP-IDX FROM 1 BY 1 UNTIL                        
010200         APP-IDX > APPOINTMENT-TABLE-COUNT.                       
010210     CLOSE APPOINTMENT-FILE.                                      
010220 630-EXIT.                                                        
010230     EXIT.                                                        
010240                                                                  
010250 635-WRITE-ONE-APPOINTMENT.                                       
010260***** STRING ONE APPOINTMENT-TABLE-ROW BACK OUT -- SEE THE        
010270***** 041804RA CHANGE-LOG ENTRY, THIS IS THE ONE THAT WAS LOSING  
010280***** APP-STATUS ON EVERY REWRITE BEFORE THE RECORD WAS WIDENED   
010290     MOVE "635-WRITE-ONE-APPOINTMENT" TO PARA-NAME.               
010300     MOVE SPACES TO APPOINTMENT-FILE-REC.                         
010310     STRING APP-ID(APP-IDX)          DELIMITED BY SIZE            
010320           ","                      DELIMITED BY SIZE             
010330           APP-PATIENT-ID(APP-IDX)  DELIMITED BY SIZE             
010340           ","                      DELIMITED BY SIZE             
010350           APP-DOCTOR-ID(APP-IDX)   DELIMITED BY SIZE             
010360           ","                      DELIMITED BY SIZE             
010370           APP-DATETIME(APP-IDX)    DELIMITED BY SIZE             
010380           ","                      DELIMITED BY SIZE             
010390           APP-DESCRIPTION(APP-IDX) DELIMITED BY SIZE             
010400           ","                      DELIMITED BY SIZE             
010410           APP-STATUS(APP-IDX)      DELIMITED BY SIZE             
010420           INTO APPOINTMENT-FILE-REC                              
010430     END-STRING.                                                  
010440     WRITE APPOINTMENT-FILE-REC.                                  
010450 635-EXIT.                                                        
010460     EXIT.                                                        
010470                                                                  
010480 800-WRITE-ACTIVITY-LOG.                                          
010490***** EVENTMANAGER/ACTIVITYLOGGER UNIT -- ONE TIMESTAMPED LINE    
010500***** PER ACCEPTED BUSINESS EVENT, APPENDED, NEVER REWRITTEN      
010510     MOVE "800-WRITE-ACTIVITY-LOG" TO PARA-NAME.                  
010520     ACCEPT WS-CURRENT-DATE FROM DATE.                            
010530     ACCEPT WS-CURRENT-TIME FROM TIME.                            
010540                                                                  
010550     STRING WS-CENTURY-PFX DELIMITED BY SIZE                      
010560           WS-CURR-YY     DELIMITED BY SIZE                       
010570           "-"            DELIMITED BY SIZE                       
010580           WS-CURR-MM     DELIMITED BY SIZE                       
010590           "-"            DELIMITED BY SIZE                       
010600           WS-CURR-DD     DELIMITED BY SIZE                       
010610           "T"            DELIMITED BY SIZE                       
010620           WS-CURR-HH     DELIMITED BY SIZE                       
010630           ":"            DELIMITED BY SIZE                       
010640           WS-CURR-MN     DELIMITED BY SIZE                       
010650           ":"            DELIMITED BY SIZE                       
010660           WS-CURR-SS     DELIMITED BY SIZE                       
010670           INTO WS-ISO-TIMESTAMP                                  
010680     END-STRING.                                                  
010690                                                                  
010700     MOVE WS-ISO-TIMESTAMP TO LOG-TIMESTAMP.                      
010710     MOVE WS-LOG-DETAIL    TO LOG-MESSAGE.                        
010720     WRITE ACTIVITY-LOG-FILE-REC FROM ACTIVITY-LOG-REC.           
010730 800-EXIT.                                                        
010740     EXIT.                                                        
010750                                                                  
010760 700-CLOSE-FILES.                                                 
010770***** THE FOUR MASTERS ARE OPENED/CLOSED AROUND EACH REWRITE      
010780***** PARAGRAPH -- ONLY THE REQUEST AND LOG FILES STAY OPEN FOR   
010790***** THE WHOLE RUN, SO ONLY THOSE NEED CLOSING HERE              
010800     MOVE "700-CLOSE-FILES" TO PARA-NAME.                         
010810     CLOSE ACTION-REQUEST-FILE, ACTIVITY-LOG-FILE, SYSOUT.        
010820 700-EXIT.                                                        
010830     EXIT.                                                        
010840                                                                  
010850 900-CLEANUP.                                                     
010860***** REPORTS -- NO COLUMNAR REPORT IN THE ORIGINAL, JUST THE     
010870***** CONTROL-TOTAL RECAP LINES BELOW FOR THE NIGHTLY OPERATORS   
010880     MOVE "900-CLEANUP" TO PARA-NAME.                             
010890     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       
010900                                                                  
010910     DISPLAY "** ACTION REQUESTS READ **".                        
010920     DISPLAY WS-REQUESTS-READ.                                    
010930     DISPLAY "** REGISTER  ACCEPTED/REJECTED **".                 
010940     DISPLAY REQ-REGISTER-OK SPACE REQ-REGISTER-REJ.              
010950     DISPLAY "** ADDDOC    ACCEPTED/REJECTED **".                 
010960     DISPLAY REQ-ADDDOC-OK SPACE REQ-ADDDOC-REJ.                  
010970     DISPLAY "** SCHEDULE  ACCEPTED/REJECTED **".                 
010980     DISPLAY REQ-SCHEDULE-OK SPACE REQ-SCHEDULE-REJ.              
010990     DISPLAY "** ACCEPT    ACCEPTED/REJECTED **".                 
011000     DISPLAY REQ-ACCEPT-OK SPACE REQ-ACCEPT-REJ.                  
011010     DISPLAY "** REJECT    ACCEPTED/REJECTED **".                 
011020     DISPLAY REQ-REJECT-OK SPACE REQ-REJECT-REJ.                  
011030     DISPLAY "** CANCEL    ACCEPTED/REJECTED **".                 
011040     DISPLAY REQ-CANCEL-OK SPACE REQ-CANCEL-REJ.                  
011050                                                                  
011060     DISPLAY "******** NORMAL END OF JOB HMSUPDT ********".       
011070 900-EXIT.                                                        
011080     EXIT.                                                        
011090                                                                  
011100 1000-ABEND-RTN.                                                  
011110***** GENUINE ENVIRONMENT FAILURES ONLY -- FILE OPEN ERRORS AND   
011120***** TABLE OVERFLOW.  BUSINESS-RULE REJECTIONS NEVER COME HERE,  
011130***** THEY FALL THROUGH TO "REJECT, NO WRITE, CONTINUE" INSTEAD   
011140     WRITE SYSOUT-REC FROM ABEND-REC.                             
011150     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       
011160     DISPLAY "*** ABNORMAL END OF JOB-HMSUPDT ***" UPON CONSOLE.  
011170     DIVIDE ZERO-VAL INTO ONE-VAL.                                
