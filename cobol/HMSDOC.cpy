000100******************************************************************
000110* HMSDOC   -- DOCTOR MASTER TABLE-ROW LAYOUT                      
000120*             ONE ROW PER ENTRY IN THE IN-MEMORY DOCTOR TABLE,    
000130*             BUILT FROM doctors.txt (COMMA-DELIMITED).  DOC-ID   
000140*             CARRIES THE 'DOC-' PREFIX FOLLOWED BY AN 8-CHARACTER
000150*             SUFFIX -- THE DEFAULT-USER-ID RULE IN HMSUSRID      
000160*             NEEDS CHARACTERS 1-3 OF THAT SUFFIX.                
000170******************************************************************
000180     05  DOC-ID                  PIC X(12).                       
000190     05  DOC-NAME                PIC X(30).                       
000200     05  DOC-CONTACT             PIC X(15).                       
000210     05  DOC-SPECIALIZATION      PIC X(30).                       
000220     05  DOC-DEPARTMENT          PIC X(30).                       
000230     05  FILLER                  PIC X(03).                       
