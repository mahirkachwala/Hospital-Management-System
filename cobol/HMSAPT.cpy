000100******************************************************************
000110* HMSAPT   -- APPOINTMENT MASTER TABLE-ROW LAYOUT                 
000120*             ONE ROW PER ENTRY IN THE IN-MEMORY APPOINTMENT      
000130*             TABLE, BUILT FROM appointments.txt (COMMA-          
000140*             DELIMITED).  APP-DATETIME-PARTS GIVES AN ALTERNATE  
000150*             VIEW OF THE ISO STAMP SHOULD A FUTURE CHANGE NEED   
000160*             TO EDIT THE DATE PORTION SEPARATELY FROM THE TIME   
000170*             PORTION -- NEITHER HALF IS EDITED TODAY.            
000180******************************************************************
000190     05  APP-ID                  PIC X(12).                       
000200     05  APP-PATIENT-ID          PIC X(12).                       
000210     05  APP-DOCTOR-ID           PIC X(12).                       
000220     05  APP-DATETIME            PIC X(19).                       
000230     05  APP-DATETIME-PARTS REDEFINES APP-DATETIME.               
000240         10  APP-DATE-PART       PIC X(10).                       
000250         10  APP-DATE-TIME-SEP   PIC X(01).                       
000260         10  APP-TIME-PART       PIC X(08).                       
000270     05  APP-DESCRIPTION         PIC X(60).                       
000280     05  APP-STATUS              PIC X(20).                       
000290         88  APP-STATUS-PENDING    VALUE "PENDING_APPROVAL    ".  
000300         88  APP-STATUS-ACCEPTED   VALUE "ACCEPTED            ".  
000310         88  APP-STATUS-REJECTED   VALUE "REJECTED            ".  
000320         88  APP-STATUS-CANCELLED  VALUE "CANCELLED_BY_STAFF  ".  
000330         88  APP-STATUS-COMPLETED  VALUE "COMPLETED           ".  
000340     05  FILLER                  PIC X(06).                       
