000100 IDENTIFICATION DIVISION.                                         
000110******************************************************************
000120 PROGRAM-ID.  HMSSTAT.                                            
000130 AUTHOR. JON SAYLES.                                              
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000150 DATE-WRITTEN. 03/21/89.                                          
000160 DATE-COMPILED. 03/21/89.                                         
000170 SECURITY. NON-CONFIDENTIAL.                                      
000180                                                                  
000190******************************************************************
000200* CHANGE LOG                                                      
000210* 032189JS  INITIAL VERSION.  CALLED FROM HMSUPDT 400-DO-ACCEPT-  HMSSTAT 
000220*           REJECT AND 500-DO-CANCEL TO LOOK UP THE NEXT STATUS   HMSSTAT 
000230*           FOR AN APPOINTMENT GIVEN ITS CURRENT STATUS AND THE   HMSSTAT 
000240*           ACTION REQUESTED.  RETURN-CD COMES BACK NON-ZERO WHEN HMSSTAT 
000250*           THE REQUESTED ACTION DOES NOT APPLY TO THE CURRENT    HMSSTAT 
000260*           STATUS -- CALLER LEAVES THE APPOINTMENT UNCHANGED.    HMSSTAT 
000270* 102390RA  ADDED THE CANCEL-FROM-ACCEPTED LEG -- ORIGINAL SPEC   HMSSTAT 
000280*           FROM THE FRONT DESK ONLY COVERED CANCEL-FROM-PENDING. HMSSTAT 
000290*           REQUEST #3114.                                        HMSSTAT 
000300* 060794RA  CONFIRMED COMPLETED AND CANCELLED_BY_STAFF ARE BOTH   HMSSTAT 
000310*           TERMINAL -- NO ACTION MAY TRANSITION OUT OF EITHER.   HMSSTAT 
000320*           NO CODE CHANGE, COMMENTS ONLY.                        HMSSTAT 
000330* 021598TM  Y2K REVIEW OF THIS MODULE -- NO DATE FIELDS PRESENT,  HMSSTAT 
000340*           NO CHANGE REQUIRED.  SIGNED OFF PER REQUEST #5820.    HMSSTAT 
000350* 070901RA  RECOMPILED UNDER THE CONSOLIDATED HMS PROJECT FOR     HMSSTAT 
000360*           THE APPOINTMENT-DESK REWRITE.  LOGIC UNCHANGED.       HMSSTAT 
000370* 041504RA  A DOCTOR RE-SUBMITTING ACCEPT OR REJECT AGAINST AN    HMSSTAT 
000380*           APPOINTMENT ALREADY PAST PENDING_APPROVAL CAME BACK   HMSSTAT 
000390*           WITH NEW-STATUS LEFT AT THE SPACES SET AT ENTRY --    HMSSTAT 
000400*           CALLER REWROTE THE MASTER WITH A BLANK STATUS EVEN    HMSSTAT 
000410*           THOUGH RETURN-CD FLAGGED THE NO-OP.  EACH ELSE LEG    HMSSTAT 
000420*           BELOW NOW MOVES CURRENT-STATUS BACK TO NEW-STATUS SO  HMSSTAT 
000430*           A REJECTED ACTION LEAVES THE STATUS EXACTLY AS FOUND. HMSSTAT 
000440*           REQUEST #6340.                                        HMSSTAT 
000450******************************************************************
000460                                                                  
000470 ENVIRONMENT DIVISION.                                            
000480 CONFIGURATION SECTION.                                           
000490 SOURCE-COMPUTER. IBM-390.                                        
000500 OBJECT-COMPUTER. IBM-390.                                        
000510 SPECIAL-NAMES.                                                   
000520     C01 IS TOP-OF-FORM.                                          
000530                                                                  
000540 DATA DIVISION.                                                   
000550 WORKING-STORAGE SECTION.                                         
000560 01  FILLER                        PIC X(01).                     
000570                                                                  
000580 LINKAGE SECTION.                                                 
000590 01  APPT-STATE-REC.                                              
000600     05  STATE-ACTION-SW           PIC X(01).                     
000610         88  ACCEPT-ACTION         VALUE "A".                     
000620         88  REJECT-ACTION         VALUE "J".                     
000630         88  CANCEL-ACTION         VALUE "C".                     
000640     05  CURRENT-STATUS            PIC X(20).                     
000650     05  CURRENT-STATUS-R REDEFINES CURRENT-STATUS.               
000660         10  CURRENT-STATUS-PFX    PIC X(04).                     
000670         10  FILLER                PIC X(16).                     
000680     05  NEW-STATUS                PIC X(20).                     
000690     05  NEW-STATUS-R REDEFINES NEW-STATUS.                       
000700         10  NEW-STATUS-PFX        PIC X(04).                     
000710         10  FILLER                PIC X(16).                     
000720 01  APPT-STATE-REC-ALT REDEFINES APPT-STATE-REC PIC X(41).       
000730 01  RETURN-CD                     PIC 9(04) COMP.                
000740                                                                  
000750 PROCEDURE DIVISION USING APPT-STATE-REC, RETURN-CD.              
000760                                                                  
000770     MOVE ZERO TO RETURN-CD.                                      
000780     MOVE SPACES TO NEW-STATUS.                                   
000790                                                                  
000800     EVALUATE TRUE                                                
000810         WHEN ACCEPT-ACTION                                       
000820             PERFORM 100-ACCEPT-TRANSITION                        
000830         WHEN REJECT-ACTION                                       
000840             PERFORM 200-REJECT-TRANSITION                        
000850         WHEN CANCEL-ACTION                                       
000860             PERFORM 300-CANCEL-TRANSITION                        
000870         WHEN OTHER                                               
000880             MOVE 9999 TO RETURN-CD                               
000890     END-EVALUATE.                                                
000900                                                                  
000910     GOBACK.                                                      
000920                                                                  
000930 100-ACCEPT-TRANSITION.                                           
000940***** ONLY A PENDING APPOINTMENT MAY BE ACCEPTED.  A NO-OP LEG    
000950***** MUST HAND BACK THE STATUS UNCHANGED, NOT SPACES -- CALLER   
000960***** REWRITES THE MASTER AND LOGS THE EVENT EVEN ON A NO-OP      
000970     IF CURRENT-STATUS = "PENDING_APPROVAL    "                   
000980         MOVE "ACCEPTED            " TO NEW-STATUS                
000990     ELSE                                                         
001000         MOVE CURRENT-STATUS TO NEW-STATUS                        
001010         MOVE 1 TO RETURN-CD                                      
001020     END-IF.                                                      
001030                                                                  
001040 200-REJECT-TRANSITION.                                           
001050***** ONLY A PENDING APPOINTMENT MAY BE REJECTED.  SAME NO-OP     
001060***** RULE AS 100-ACCEPT-TRANSITION ABOVE                         
001070     IF CURRENT-STATUS = "PENDING_APPROVAL    "                   
001080         MOVE "REJECTED            " TO NEW-STATUS                
001090     ELSE                                                         
001100         MOVE CURRENT-STATUS TO NEW-STATUS                        
001110         MOVE 1 TO RETURN-CD                                      
001120     END-IF.                                                      
001130                                                                  
001140 300-CANCEL-TRANSITION.                                           
001150***** STAFF MAY CANCEL A PENDING OR AN ACCEPTED APPOINTMENT --    
001160***** REJECTED, CANCELLED, AND COMPLETED ARE ALL TERMINAL.  CALLER
001170***** GATES ON CURRENT STATUS BEFORE CALLING, SO THIS ELSE LEG IS 
001180***** NOT REACHED TODAY, BUT CARRIES THE SAME NO-OP RULE IN CASE  
001190***** A FUTURE CALLER DROPS ITS OWN GATE                          
001200     IF CURRENT-STATUS = "PENDING_APPROVAL    " OR                
001210        CURRENT-STATUS = "ACCEPTED            "                   
001220         MOVE "CANCELLED_BY_STAFF  " TO NEW-STATUS                
001230     ELSE                                                         
001240         MOVE CURRENT-STATUS TO NEW-STATUS                        
001250         MOVE 1 TO RETURN-CD                                      
001260     END-IF.                                                      
