000100 IDENTIFICATION DIVISION.                                         
000110******************************************************************
000120 PROGRAM-ID.  HMSUSRID.                                           
000130 AUTHOR. JON SAYLES.                                              
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000150 DATE-WRITTEN. 03/14/89.                                          
000160 DATE-COMPILED. 03/14/89.                                         
000170 SECURITY. NON-CONFIDENTIAL.                                      
000180                                                                  
000190******************************************************************
000200* CHANGE LOG                                                      
000210* 031489JS  INITIAL VERSION.  CALLED FROM HMSUPDT 250-DO-ADDDOC   HMSUSRID
000220*           TO BUILD THE DEFAULT LOGIN ID FOR A NEWLY ADDED       HMSUSRID
000230*           DOCTOR -- LOWER-CASES THE DOCTOR NAME, SQUEEZES OUT   HMSUSRID
000240*           EVERY BLANK, AND APPENDS THE 3-CHARACTER ID SUFFIX.   HMSUSRID
000250* 092290RA  DOCTOR NAMES LONG ENOUGH, ONCE SQUEEZED, TO LEAVE LESSHMSUSRID
000260*           THAN 3 BYTES OF ROOM FOR THE ID SUFFIX IN THE 20-BYTE HMSUSRID
000270*           DERIVED-USERNAME WERE TRUNCATING THE SUFFIX OFF THE   HMSUSRID
000280*           STRING -- ADDED A LENGTH CHECK BEFORE THE FINAL STRINGHMSUSRID
000290*           STATEMENT THAT CAPS THE SQUEEZED NAME AT 17 BYTES SO  HMSUSRID
000300*           THE SUFFIX ALWAYS FITS.                               HMSUSRID
000310* 051493RA  HYPHENATED LAST NAMES (O'BRIEN-TYPE PUNCTUATION) WERE HMSUSRID
000320*           COMING THROUGH AS TWO WORDS IN CADD400 OUTPUT -- NOT  HMSUSRID
000330*           OUR PROBLEM, ONLY BLANKS ARE SQUEEZED HERE, PUNCT IS  HMSUSRID
000340*           LEFT ALONE ON PURPOSE.                                HMSUSRID
000350* 021598TM  Y2K REVIEW OF THIS MODULE -- NO DATE FIELDS PRESENT,  HMSUSRID
000360*           NO CHANGE REQUIRED.  SIGNED OFF PER REQUEST #5820.    HMSUSRID
000370* 070901RA  RECOMPILED UNDER THE CONSOLIDATED HMS PROJECT FOR     HMSUSRID
000380*           THE APPOINTMENT-DESK REWRITE.  LOGIC UNCHANGED.       HMSUSRID
000390* 041904RA  THE 092290RA ENTRY ABOVE CLAIMED A LENGTH CHECK THAT  HMSUSRID
000400*           THE CODE NEVER ACTUALLY CARRIED -- THE FINAL STRING   HMSUSRID
000410*           HAD NO IF TEST IN FRONT OF IT AT ALL, SO A SQUEEZED   HMSUSRID
000420*           NAME OVER 17 BYTES WAS STILL DROPPING PART OF THE ID  HMSUSRID
000430*           SUFFIX.  ADDED THE CHECK THE LOG DESCRIBED INSTEAD OF HMSUSRID
000440*           LEAVING IT MISREPRESENT THE CODE.  REQUEST #6342.     HMSUSRID
000450******************************************************************
000460                                                                  
000470 ENVIRONMENT DIVISION.                                            
000480 CONFIGURATION SECTION.                                           
000490 SOURCE-COMPUTER. IBM-390.                                        
000500 OBJECT-COMPUTER. IBM-390.                                        
000510 SPECIAL-NAMES.                                                   
000520     C01 IS TOP-OF-FORM.                                          
000530                                                                  
000540 DATA DIVISION.                                                   
000550 FILE SECTION.                                                    
000560                                                                  
000570 WORKING-STORAGE SECTION.                                         
000580 01  WS-WORK-FIELDS.                                              
000590     05  WS-LOWER-NAME            PIC X(30).                      
000600     05  WS-NAME-CHARS REDEFINES WS-LOWER-NAME.                   
000610         10  WS-NAME-CHAR         PIC X(01) OCCURS 30 TIMES.      
000620     05  WS-SQUEEZED-NAME         PIC X(30) VALUE SPACES.         
000630     05  WS-OUT-IDX               PIC 9(02) COMP VALUE ZERO.      
000640     05  WS-IN-IDX                PIC 9(02) COMP VALUE ZERO.      
000650     05  FILLER                   PIC X(01).                      
000660                                                                  
000670 LINKAGE SECTION.                                                 
000680 01  DOC-NAME-PARM                PIC X(30).                      
000690 01  DOC-ID-PARM                   PIC X(12).                     
000700 01  DOC-ID-PARM-R REDEFINES DOC-ID-PARM.                         
000710     05  DOC-ID-PREFIX             PIC X(04).                     
000720     05  DOC-ID-SUFFIX             PIC X(08).                     
000730 01  DERIVED-USERNAME              PIC X(20).                     
000740 01  DERIVED-USERNAME-R REDEFINES DERIVED-USERNAME.               
000750***** FIRST 8 BYTES ONLY -- USED BY THE SIGN-ON PANEL HEADER LINE,
000760***** NOT REFERENCED IN THIS MODULE                               
000770     05  DERIVED-USERNAME-SHORT     PIC X(08).                    
000780     05  FILLER                     PIC X(12).                    
000790                                                                  
000800 PROCEDURE DIVISION USING DOC-NAME-PARM, DOC-ID-PARM,             
000810         DERIVED-USERNAME.                                        
000820                                                                  
000830     MOVE DOC-NAME-PARM TO WS-LOWER-NAME.                         
000840     INSPECT WS-LOWER-NAME REPLACING ALL "A" BY "a"               
000850                                      ALL "B" BY "b"              
000860                                      ALL "C" BY "c"              
000870                                      ALL "D" BY "d"              
000880                                      ALL "E" BY "e"              
000890                                      ALL "F" BY "f"              
000900                                      ALL "G" BY "g"              
000910                                      ALL "H" BY "h"              
000920                                      ALL "I" BY "i"              
000930                                      ALL "J" BY "j"              
000940                                      ALL "K" BY "k"              
000950                                      ALL "L" BY "l"              
000960                                      ALL "M" BY "m"              
000970                                      ALL "N" BY "n"              
000980                                      ALL "O" BY "o"              
000990                                      ALL "P" BY "p"              
001000                                      ALL "Q" BY "q"              
001010                                      ALL "R" BY "r"              
001020                                      ALL "S" BY "s"              
001030                                      ALL "T" BY "t"              
001040                                      ALL "U" BY "u"              
001050                                      ALL "V" BY "v"              
001060                                      ALL "W" BY "w"              
001070                                      ALL "X" BY "x"              
001080                                      ALL "Y" BY "y"              
001090                                      ALL "Z" BY "z".             
001100     MOVE SPACES TO WS-SQUEEZED-NAME, DERIVED-USERNAME.           
001110     MOVE ZERO   TO WS-OUT-IDX.                                   
001120                                                                  
001130     PERFORM 100-SQUEEZE-ONE-CHAR THRU 100-EXIT                   
001140         VARYING WS-IN-IDX FROM 1 BY 1 UNTIL WS-IN-IDX > 30.      
001150                                                                  
001160***** 041904RA -- DERIVED-USERNAME IS ONLY 20 BYTES AND THE LAST  
001170***** 3 ALWAYS GO TO THE ID SUFFIX, SO THE SQUEEZED NAME CANNOT BE
001180***** ALLOWED PAST 17 BYTES OR THE STRING BELOW SILENTLY DROPS THE
001190***** TAIL OF THE SUFFIX INSTEAD                                  
001200     IF WS-OUT-IDX > 17                                           
001210         MOVE 17 TO WS-OUT-IDX                                    
001220     END-IF.                                                      
001230                                                                  
001240     STRING WS-SQUEEZED-NAME(1:WS-OUT-IDX) DELIMITED BY SIZE      
001250            DOC-ID-SUFFIX(1:3)             DELIMITED BY SIZE      
001260            INTO DERIVED-USERNAME.                                
001270                                                                  
001280     GOBACK.                                                      
001290                                                                  
001300 100-SQUEEZE-ONE-CHAR.                                            
001310***** DROP BLANKS, KEEP EVERYTHING ELSE -- PUNCTUATION INCLUDED   
001320     IF WS-NAME-CHAR(WS-IN-IDX) NOT = SPACE                       
001330         ADD 1 TO WS-OUT-IDX                                      
001340         MOVE WS-NAME-CHAR(WS-IN-IDX)                             
001350                 TO WS-SQUEEZED-NAME(WS-OUT-IDX:1)                
001360     END-IF.                                                      
001370 100-EXIT.                                                        
001380     EXIT.                                                        
