000100******************************************************************
000110* HMSPAT   -- PATIENT MASTER TABLE-ROW LAYOUT                     
000120*             ONE ROW PER ENTRY IN THE IN-MEMORY PATIENT TABLE,   
000130*             BUILT FROM patients.txt (COMMA-DELIMITED, ONE       
000140*             LOGICAL RECORD PER LINE).  SEE HMSUPDT 050-LOAD-    
000150*             PATIENT-TABLE FOR THE UNSTRING THAT FILLS THIS ROW  
000160*             AND 600-REWRITE-PATIENT-MASTER FOR THE STRING THAT  
000170*             WRITES IT BACK OUT.                                 
000180******************************************************************
000190     05  PAT-ID                  PIC X(12).                       
000200     05  PAT-NAME                PIC X(30).                       
000210     05  PAT-CONTACT             PIC X(15).                       
000220     05  PAT-AGE                 PIC 9(03).                       
000230     05  PAT-GENDER              PIC X(10).                       
000240     05  PAT-ADDRESS             PIC X(60).                       
000250     05  FILLER                  PIC X(02).                       
