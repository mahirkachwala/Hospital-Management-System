000100******************************************************************
000110* HMSABND  -- ABEND-DIAGNOSTIC RECORD (ADAPTED FROM THE SHOP'S    
000120*             STANDARD ABENDREC COPYBOOK).  WRITTEN TO SYSOUT     
000130*             JUST BEFORE A FORCED ABEND SO THE OPERATOR HAS THE  
000140*             FAILING PARAGRAPH AND THE EXPECTED/ACTUAL VALUES    
000150*             IN THE JOB LOG.                                     
000160******************************************************************
000170 01  ABEND-REC.                                                   
000180     05  PARA-NAME               PIC X(30).                       
000190     05  ABEND-REASON            PIC X(40).                       
000200     05  EXPECTED-VAL            PIC X(10).                       
000210     05  ACTUAL-VAL              PIC X(10).                       
000220     05  FILLER                  PIC X(10).                       
000230                                                                  
000240 77  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.       
000250 77  ONE-VAL                     PIC S9(4) COMP VALUE ZERO.       
