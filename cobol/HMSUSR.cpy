000100******************************************************************
000110* HMSUSR   -- LOGIN-USER TABLE-ROW LAYOUT                         
000120*             ONE ROW PER ENTRY IN THE IN-MEMORY USER TABLE,      
000130*             BUILT FROM users.txt (COMMA-DELIMITED).  ENTITY-ID  
000140*             CARRIES THE DOCTOR-ID WHEN ROLE IS DOCTOR, OR THE   
000150*             LITERAL 'null' WHEN ROLE IS STAFF -- CARRIED AS-IS, 
000160*             NEVER INTERPRETED BY THIS PROGRAM.                  
000170******************************************************************
000180     05  USR-USERNAME            PIC X(20).                       
000190     05  USR-PASSWORD            PIC X(20).                       
000200     05  USR-ROLE                PIC X(06).                       
000210         88  USR-ROLE-STAFF      VALUE "STAFF ".                  
000220         88  USR-ROLE-DOCTOR     VALUE "DOCTOR".                  
000230     05  USR-ENTITY-ID           PIC X(12).                       
000240     05  FILLER                  PIC X(04).                       
